000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PUXR100.
000030 AUTHOR.     W. T. OKONKWO.
000040 INSTALLATION.  DIAMOND DATA SYSTEMS - BATCH SUPPORT.
000050 DATE-WRITTEN.  06/15/1987.
000060 DATE-COMPILED.
000070 SECURITY.   UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000080******************************************************************
000090**                                                               *
000100** PUXR100 - PLAYER UNIVERSE CROSS-REFERENCE                     *
000110**                                                               *
000120** Nightly batch job that reconciles the vendor A player         *
000130** universe extract against the vendor B statistics identifier   *
000140** feed.  Every accepted vendor A player is run through the      *
000150** progressive name-matching engine (last name, exact first      *
000160** name, prefix first name, team tiebreak) to locate its vendor  *
000170** B counterpart.  Matched players are written to the matched    *
000180** file with the vendor B identifiers posted on; players that    *
000190** cannot be narrowed to one vendor B record are written to the  *
000200** ambiguous-review file for the morning data-quality desk, and  *
000210** players with no last-name candidate at all are written        *
000220** unchanged to the unmatched file.                              *
000230**                                                               *
000240** Date       UserID    Description                              *
000250** ---------- --------  ---------------------------------------- *
000260* 061587     WTO       Original cut - roster/identifier tie-out.
000270* 102289     WTO       REQ 87-114 Added inactive/no-team passes.
000280* 091992     RFK       REQ 90-233 Added PU-BATS/PU-THROWS field.
000290* 030795     RFK       REQ 94-198 Added special-player override.
000300* 042698     SLH       REQ 98-071 Y2K - widened PU-DOB to CCYY.
000310* 011599     SLH       REQ 98-071 Y2K - confirmed FG feed CCYY.
000320* 082400     DCP       REQ 00-129 Corrected suffix strip on Jr.
000330* 061503     TGM       REQ 03-118 Added FG-SLUG/FG-STATS-API.
000340* 092707     TGM       REQ 07-084 Widened prefix first-name test
000350*                      for nickname variants (Mike/Michael).
000360* 051814     SAB       REQ 14-062 Added fantasy points passthru.
000370* 112016     KDM       REQ 16-044 Added ambiguous-review file.
000380* 030919     KDM       REQ 19-011 Added run-totals report.
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-370.
000440 OBJECT-COMPUTER.  IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS TEAM-CODE-CLASS IS 'A' THRU 'Z', SPACE
000480     UPSI-0 ON  STATUS IS PUXR-DEBUG-SWITCH-ON
000490            OFF STATUS IS PUXR-DEBUG-SWITCH-OFF.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PU-UNIVERSE-FILE  ASSIGN TO UT-S-PUXRPU
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS IS WS-PU-STATUS.
000560     SELECT FG-VENDOR-FILE    ASSIGN TO UT-S-PUXRFG
000570            ORGANIZATION IS SEQUENTIAL
000580            FILE STATUS IS WS-FG-STATUS.
000590     SELECT MP-MATCHED-FILE   ASSIGN TO UT-S-PUXRMP
000600            ORGANIZATION IS SEQUENTIAL
000610            FILE STATUS IS WS-MP-STATUS.
000620     SELECT UP-UNMATCHED-FILE ASSIGN TO UT-S-PUXRUP
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS IS WS-UP-STATUS.
000650     SELECT AM-AMBIGUOUS-FILE ASSIGN TO UT-S-PUXRAM
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS IS WS-AM-STATUS.
000680     SELECT PUXR-PRINT-FILE   ASSIGN TO UT-S-PUXRPR
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-PR-STATUS.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750******************************************************************
000760** PLAYER-UNIVERSE - vendor A roster extract (input).           *
000770******************************************************************
000780 FD  PU-UNIVERSE-FILE
000790     LABEL RECORDS ARE STANDARD
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORD CONTAINS 130 CHARACTERS
000820     DATA RECORD IS PU-RECORD.
000830     COPY PUXRPUC.
000840
000850******************************************************************
000860** STATS-VENDOR - vendor B identifier feed (input).             *
000870******************************************************************
000880 FD  FG-VENDOR-FILE
000890     LABEL RECORDS ARE STANDARD
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORD CONTAINS 175 CHARACTERS
000920     DATA RECORD IS FG-RECORD.
000930     COPY PUXRFGC.
000940
000950******************************************************************
000960** MATCHED-PLAYERS - merged output, one record per match.       *
000970******************************************************************
000980 FD  MP-MATCHED-FILE
000990     LABEL RECORDS ARE STANDARD
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORD CONTAINS 270 CHARACTERS
001020     DATA RECORD IS MP-RECORD.
001030     COPY PUXRMPC.
001040
001050******************************************************************
001060** UNMATCHED-PLAYERS - vendor A record, written unchanged.      *
001070******************************************************************
001080 FD  UP-UNMATCHED-FILE
001090     LABEL RECORDS ARE STANDARD
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORD CONTAINS 130 CHARACTERS
001120     DATA RECORD IS UP-RECORD.
001130*    112016 KDM - Same layout as PU-RECORD (PUXRPUC), field for
001140*    field, but with its own UP- prefix so this FD's record does
001150*    not duplicate PU-RECORD's data names.
001160 01  UP-RECORD.
001170     02  UP-ID                  PIC  9(08) VALUE ZEROES.
001180     02  UP-NAME                PIC  X(30) VALUE SPACES.
001190     02  UP-FIRST-NAME          PIC  X(15) VALUE SPACES.
001200     02  UP-LAST-NAME           PIC  X(20) VALUE SPACES.
001210     02  UP-PRO-TEAM            PIC  X(03) VALUE SPACES.
001220     02  UP-PRIMARY-POS         PIC  X(03) VALUE SPACES.
001230     02  UP-STATUS              PIC  X(10) VALUE SPACES.
001240     02  UP-INJURED-FLAG        PIC  X(01) VALUE 'N'.
001250     02  UP-JERSEY              PIC  9(03) VALUE ZEROES.
001260     02  UP-DATE-OF-BIRTH       PIC  X(10) VALUE SPACES.
001270     02  UP-BATS                PIC  X(01) VALUE SPACES.
001280     02  UP-THROWS              PIC  X(01) VALUE SPACES.
001290     02  UP-PCT-OWNED           PIC S9(03)V99 VALUE ZEROES.
001300     02  UP-POINTS              PIC S9(05)V99 VALUE ZEROES.
001310     02  UP-PROJ-POINTS         PIC S9(05)V99 VALUE ZEROES.
001320     02  FILLER                 PIC  X(06) VALUE SPACES.
001330
001340******************************************************************
001350** AMBIGUOUS-MATCHES - one record per player/candidate pair.    *
001360******************************************************************
001370 FD  AM-AMBIGUOUS-FILE
001380     LABEL RECORDS ARE STANDARD
001390     BLOCK CONTAINS 0 RECORDS
001400     RECORD CONTAINS 90 CHARACTERS
001410     DATA RECORD IS AM-RECORD.
001420     COPY PUXRAMC.
001430
001440******************************************************************
001450** PUXR-PRINT-FILE - run-totals control report.                 *
001460******************************************************************
001470 FD  PUXR-PRINT-FILE
001480     LABEL RECORDS ARE OMITTED
001490     BLOCK CONTAINS 0 RECORDS
001500     RECORD CONTAINS 80 CHARACTERS
001510     DATA RECORD IS PRINT-LINE-REC.
001520 01  PRINT-LINE-REC               PIC X(80).
001530
001540 WORKING-STORAGE SECTION.
001550
001560******************************************************************
001570** File status and end-of-file switches.                        *
001580******************************************************************
001590 01  WS-PU-STATUS                PIC  X(02) VALUE '00'.
001600 01  WS-FG-STATUS                PIC  X(02) VALUE '00'.
001610 01  WS-MP-STATUS                PIC  X(02) VALUE '00'.
001620 01  WS-UP-STATUS                PIC  X(02) VALUE '00'.
001630 01  WS-AM-STATUS                PIC  X(02) VALUE '00'.
001640 01  WS-PR-STATUS                PIC  X(02) VALUE '00'.
001650
001660 01  WS-UNIVERSE-EOF-SW          PIC  X(01) VALUE 'N'.
001670     88  UNIVERSE-EOF                      VALUE 'Y'.
001680 01  WS-VENDOR-EOF-SW            PIC  X(01) VALUE 'N'.
001690     88  VENDOR-EOF                        VALUE 'Y'.
001700
001710 01  PUXR-DEBUG-SWITCH-ON        PIC  X(01) VALUE 'N'.
001720 01  PUXR-DEBUG-SWITCH-OFF       PIC  X(01) VALUE 'Y'.
001730
001740******************************************************************
001750** Run-totals counters - BATCH FLOW step 5 / RUN-TOTALS report.  *
001760******************************************************************
001770 01  WS-RECORDS-READ             PIC S9(06) COMP VALUE ZERO.
001780 01  WS-RECORDS-SKIPPED          PIC S9(06) COMP VALUE ZERO.
001790 01  WS-RECORDS-ACCEPTED         PIC S9(06) COMP VALUE ZERO.
001800 01  WS-VENDOR-RECORDS-READ      PIC S9(06) COMP VALUE ZERO.
001810 01  WS-PLAYERS-MATCHED          PIC S9(06) COMP VALUE ZERO.
001820 01  WS-PLAYERS-UNMATCHED        PIC S9(06) COMP VALUE ZERO.
001830 01  WS-PLAYERS-AMBIGUOUS        PIC S9(06) COMP VALUE ZERO.
001840
001850******************************************************************
001860** 030919 KDM - In-memory player table loaded at BATCH FLOW      *
001870** step 1 and walked four times at step 3 by priority pass.      *
001880******************************************************************
001890 01  WS-PLAYER-MAX               PIC S9(04) COMP VALUE 2000.
001900 01  WS-PLAYER-COUNT             PIC S9(04) COMP VALUE ZERO.
001910 01  WS-PLAYER-TABLE.
001920     05  WS-PLAYER-ENTRY OCCURS 2000 TIMES.
001930         10  WS-TB-ID             PIC 9(08).
001940         10  WS-TB-NAME           PIC X(30).
001950         10  WS-TB-FIRST-NAME     PIC X(15).
001960         10  WS-TB-LAST-NAME      PIC X(20).
001970         10  WS-TB-PRO-TEAM       PIC X(03).
001980         10  WS-TB-PRIMARY-POS    PIC X(03).
001990         10  WS-TB-STATUS         PIC X(10).
002000         10  WS-TB-INJURED-FLAG   PIC X(01).
002010         10  WS-TB-JERSEY         PIC 9(03).
002020         10  WS-TB-DATE-OF-BIRTH  PIC X(10).
002030         10  WS-TB-BATS           PIC X(01).
002040         10  WS-TB-THROWS         PIC X(01).
002050         10  WS-TB-PCT-OWNED      PIC S9(03)V99.
002060         10  WS-TB-POINTS         PIC S9(05)V99.
002070         10  WS-TB-PROJ-POINTS    PIC S9(05)V99.
002080         10  WS-TB-PASS-NO        PIC 9(01) COMP.
002082         10  FILLER               PIC X(04).
002090
002100******************************************************************
002110** Vendor B table - loaded at step 2, searched by last name at   *
002120** step 4a.  WS-VN-MATCHED is set on by 5000-MATCH-PLAYER so a   *
002130** record cannot be reused by a later player (first-come rule).  *
002140******************************************************************
002150 01  WS-VENDOR-MAX               PIC S9(04) COMP VALUE 3000.
002160 01  WS-VENDOR-COUNT             PIC S9(04) COMP VALUE ZERO.
002170 01  WS-VENDOR-TABLE.
002180     05  WS-VENDOR-ENTRY OCCURS 3000 TIMES.
002190         10  WS-VN-PLAYERID       PIC X(10).
002200         10  WS-VN-NAME           PIC X(30).
002210         10  WS-VN-ASCII-NAME     PIC X(30).
002220         10  WS-VN-TEAM           PIC X(03).
002230         10  WS-VN-XMLBAM-ID      PIC 9(07).
002240         10  WS-VN-SLUG           PIC X(30).
002250         10  WS-VN-STATS-API      PIC X(60).
002260         10  WS-VN-LOOKUP-LAST    PIC X(20).
002270         10  WS-VN-LOOKUP-FIRST   PIC X(15).
002280         10  WS-VN-MATCHED        PIC X(01).
002290             88  WS-VN-IS-MATCHED          VALUE 'Y'.
002300             88  WS-VN-NOT-MATCHED         VALUE 'N'.
002302         10  FILLER               PIC X(04).
002310
002320******************************************************************
002330** Candidate / subset work areas.  Each is the same shape so one  *
002340** subset can be handed to another paragraph with a group MOVE    *
002350** (this program has no CALLable subprograms, so a group MOVE     *
002360** onto a like-shaped area is how one paragraph passes a working  *
002370** list to another).                                              *
002380******************************************************************
002390 01  WS-CAND-AREA.
002400     05  WS-CAND-COUNT           PIC S9(04) COMP VALUE ZERO.
002410     05  WS-CAND-LIST            PIC S9(04) COMP OCCURS 500 TIMES.
002412     05  FILLER                  PIC X(02) VALUE SPACES.
002420 01  WS-EXACT-AREA.
002430     05  WS-EXACT-COUNT          PIC S9(04) COMP VALUE ZERO.
002440     05  WS-EXACT-LIST           PIC S9(04) COMP OCCURS 500 TIMES.
002442     05  FILLER                  PIC X(02) VALUE SPACES.
002450 01  WS-PREFIX-AREA.
002460     05  WS-PREFIX-COUNT         PIC S9(04) COMP VALUE ZERO.
002470     05  WS-PREFIX-LIST          PIC S9(04) COMP OCCURS 500 TIMES.
002472     05  FILLER                  PIC X(02) VALUE SPACES.
002480 01  WS-SUBSET-AREA.
002490     05  WS-SUBSET-COUNT         PIC S9(04) COMP VALUE ZERO.
002500     05  WS-SUBSET-LIST          PIC S9(04) COMP OCCURS 500 TIMES.
002502     05  FILLER                  PIC X(02) VALUE SPACES.
002510 01  WS-RESULT-AREA.
002520     05  WS-RESULT-COUNT         PIC S9(04) COMP VALUE ZERO.
002530     05  WS-RESULT-LIST          PIC S9(04) COMP OCCURS 500 TIMES.
002532     05  FILLER                  PIC X(02) VALUE SPACES.
002540 01  WS-AMB-AREA.
002550     05  WS-AMB-COUNT            PIC S9(04) COMP VALUE ZERO.
002560     05  WS-AMB-LIST             PIC S9(04) COMP OCCURS 500 TIMES.
002562     05  FILLER                  PIC X(02) VALUE SPACES.
002570
002580******************************************************************
002590** Subscripts, chosen-candidate pointer and per-player switches. *
002600******************************************************************
002610 01  WS-PLAYER-IDX               PIC S9(04) COMP.
002620 01  WS-VENDOR-IDX               PIC S9(04) COMP.
002630 01  WS-CAND-SCAN-IDX            PIC S9(04) COMP.
002640 01  WS-SUBSET-IDX               PIC S9(04) COMP.
002650 01  WS-SCAN-VENDOR-IDX          PIC S9(04) COMP.
002660 01  WS-CHOSEN-VENDOR-IDX        PIC S9(04) COMP.
002670 01  WS-AMB-SEQ                  PIC S9(04) COMP.
002680
002690******************************************************************
002700** 082400 DCP - Name-parsing scratch.  WS-WORD-TABLE holds the    *
002710** blank-delimited words of whatever name is loaded into          *
002720** WS-XTR-INPUT; 6200-EXTRACT-LAST-NAME drops a trailing          *
002730** generational suffix word before taking the last word.          *
002740******************************************************************
002750 01  WS-XTR-INPUT                PIC X(30).
002760 01  WS-XTR-LAST                 PIC X(20).
002770 01  WS-XTR-FIRST                PIC X(15).
002780 01  WS-XTR-CANDIDATE-UPPER      PIC X(20).
002790 01  WS-WORD-AREA.
002800     05  WS-WORD-COUNT           PIC S9(04) COMP VALUE ZERO.
002810     05  WS-WORD-TABLE           PIC X(20) OCCURS 6 TIMES.
002812     05  FILLER                  PIC X(02) VALUE SPACES.
002820 01  WS-ALPHA-LOWER              PIC X(26)
002830         VALUE 'abcdefghijklmnopqrstuvwxyz'.
002840 01  WS-ALPHA-UPPER              PIC X(26)
002850         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002860
002870******************************************************************
002880** Trimmed-length and prefix ('starts with') test scratch, used   *
002890** by the word splitter above and by 6500-STARTS-WITH.           *
002900******************************************************************
002910 01  WS-TRIM-FIELD               PIC X(30).
002920 01  WS-TRIM-LEN                 PIC S9(04) COMP.
002930 01  WS-SW-A                     PIC X(30).
002940 01  WS-SW-B                     PIC X(30).
002950 01  WS-SW-LEN-A                 PIC S9(04) COMP.
002960 01  WS-SW-LEN-B                 PIC S9(04) COMP.
002970 01  WS-SW-RESULT                PIC  X(01) VALUE 'N'.
002980
002990******************************************************************
003000** 092707 TGM - Team-code translation table, vendor A to vendor   *
003010** B.  Loaded from a literal constant redefined as a table - a    *
003020** code not listed here passes through unchanged (6400).         *
003030******************************************************************
003040 01  WS-TEAM-XLATE-CONST         PIC X(24)
003050         VALUE 'KC KCRSD SDPTB TBRSF SFG'.
003060 01  WS-TEAM-XLATE-TABLE REDEFINES WS-TEAM-XLATE-CONST.
003070     05  WS-TEAM-XLATE-ENTRY OCCURS 4 TIMES.
003080         10  WS-TEAM-XLATE-FROM  PIC X(03).
003090         10  WS-TEAM-XLATE-TO    PIC X(03).
003100 01  WS-XLATE-IN                 PIC X(03).
003110 01  WS-XLATE-OUT                PIC X(03).
003120 01  WS-XLATE-IDX                PIC S9(04) COMP.
003130 01  WS-XLATE-FOUND-SW           PIC  X(01) VALUE 'N'.
003140     88  WS-XLATE-FOUND                    VALUE 'Y'.
003150
003160******************************************************************
003170** Run-totals report line.  WS-HEADING-LINE redefines the same    *
003180** storage for the two title lines written ahead of the counts.  *
003190******************************************************************
003200 01  WS-PRINT-LINE.
003210     05  FILLER                  PIC X(02) VALUE SPACES.
003220     05  WS-PL-LABEL             PIC X(28) VALUE SPACES.
003230     05  WS-PL-VALUE             PIC ZZZZZ9.
003240     05  FILLER                  PIC X(44) VALUE SPACES.
003250 01  WS-HEADING-LINE REDEFINES WS-PRINT-LINE.
003260     05  FILLER                  PIC X(02) VALUE SPACES.
003270     05  WS-HL-TITLE             PIC X(44) VALUE SPACES.
003280     05  FILLER                  PIC X(34) VALUE SPACES.
003290
003300******************************************************************
003310** 061503 SAB - File-error message resources for PUXRERR.cpy.     *
003320** 112009 TGM - Added FE-PARAGRAPH trace field.                   *
003330******************************************************************
003340 01  FE-STATUS-CHECK             PIC  X(02).
003350 01  FE-FILE-CHECK               PIC  X(08).
003360 01  FE-OPER-CHECK               PIC  X(08).
003370 01  FE-PARA-CHECK               PIC  X(08).
003380 01  FILE-ERROR-MSG.
003390     05  FILLER                  PIC X(13) VALUE 'File Error   '.
003400     05  FE-FILE                 PIC X(08) VALUE SPACES.
003410     05  FILLER                  PIC X(01) VALUE SPACES.
003420     05  FILLER                  PIC X(09) VALUE 'Oper:    '.
003430     05  FE-OPER                 PIC X(08) VALUE SPACES.
003440     05  FILLER                  PIC X(12) VALUE ' Paragraph: '.
003450     05  FE-PARAGRAPH            PIC X(08) VALUE SPACES.
003460     05  FILLER                  PIC X(09) VALUE ' Status: '.
003470     05  FE-STATUS               PIC X(02) VALUE SPACES.
003480
003490 PROCEDURE DIVISION.
003500
003510******************************************************************
003520**                                                               *
003530** 0000-MAINLINE                                                 *
003540**                                                               *
003550******************************************************************
003560 0000-MAINLINE.
003570     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
003580     PERFORM 2000-LOAD-UNIVERSE  THRU 2000-EXIT.
003590     PERFORM 3000-LOAD-VENDOR-B  THRU 3000-EXIT.
003600     PERFORM 4000-MATCH-UNIVERSE THRU 4000-EXIT.
003610     PERFORM 8000-PRINT-TOTALS   THRU 8000-EXIT.
003620     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
003630     STOP RUN.
003640
003650******************************************************************
003660** 1000 - Open all files for the run.                            *
003670******************************************************************
003680 1000-INITIALIZE.
003690     OPEN INPUT  PU-UNIVERSE-FILE.
003700     MOVE WS-PU-STATUS           TO FE-STATUS-CHECK.
003710     MOVE 'PUXRPU'               TO FE-FILE-CHECK.
003720     MOVE 'OPEN'                 TO FE-OPER-CHECK.
003730     MOVE '1000'                 TO FE-PARA-CHECK.
003740     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
003750
003760     OPEN INPUT  FG-VENDOR-FILE.
003770     MOVE WS-FG-STATUS           TO FE-STATUS-CHECK.
003780     MOVE 'PUXRFG'               TO FE-FILE-CHECK.
003790     MOVE 'OPEN'                 TO FE-OPER-CHECK.
003800     MOVE '1000'                 TO FE-PARA-CHECK.
003810     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
003820
003830     OPEN OUTPUT MP-MATCHED-FILE.
003840     MOVE WS-MP-STATUS           TO FE-STATUS-CHECK.
003850     MOVE 'PUXRMP'               TO FE-FILE-CHECK.
003860     MOVE 'OPEN'                 TO FE-OPER-CHECK.
003870     MOVE '1000'                 TO FE-PARA-CHECK.
003880     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
003890
003900     OPEN OUTPUT UP-UNMATCHED-FILE.
003910     MOVE WS-UP-STATUS           TO FE-STATUS-CHECK.
003920     MOVE 'PUXRUP'               TO FE-FILE-CHECK.
003930     MOVE 'OPEN'                 TO FE-OPER-CHECK.
003940     MOVE '1000'                 TO FE-PARA-CHECK.
003950     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
003960
003970     OPEN OUTPUT AM-AMBIGUOUS-FILE.
003980     MOVE WS-AM-STATUS           TO FE-STATUS-CHECK.
003990     MOVE 'PUXRAM'               TO FE-FILE-CHECK.
004000     MOVE 'OPEN'                 TO FE-OPER-CHECK.
004010     MOVE '1000'                 TO FE-PARA-CHECK.
004020     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
004030
004040     OPEN OUTPUT PUXR-PRINT-FILE.
004050     MOVE WS-PR-STATUS           TO FE-STATUS-CHECK.
004060     MOVE 'PUXRPR'               TO FE-FILE-CHECK.
004070     MOVE 'OPEN'                 TO FE-OPER-CHECK.
004080     MOVE '1000'                 TO FE-PARA-CHECK.
004090     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
004100
004110 1000-EXIT.
004120     EXIT.
004130
004140******************************************************************
004150** 2000 - Read the vendor A universe extract into WS-PLAYER-     *
004160** TABLE.  BUSINESS RULES intake validation: a record missing     *
004170** PU-ID or PU-NAME is counted skipped and not carried forward.   *
004180******************************************************************
004190 2000-LOAD-UNIVERSE.
004200     PERFORM 2100-READ-UNIVERSE  THRU 2100-EXIT.
004210     PERFORM 2200-EDIT-UNIVERSE  THRU 2200-EXIT
004220         UNTIL UNIVERSE-EOF.
004230 2000-EXIT.
004240     EXIT.
004250
004260******************************************************************
004270** 030795 RFK - Read one PU-UNIVERSE-FILE record.                *
004280******************************************************************
004290 2100-READ-UNIVERSE.
004300     READ PU-UNIVERSE-FILE.
004310     MOVE WS-PU-STATUS           TO FE-STATUS-CHECK.
004320     MOVE 'PUXRPU'               TO FE-FILE-CHECK.
004330     MOVE 'READ'                 TO FE-OPER-CHECK.
004340     MOVE '2100'                 TO FE-PARA-CHECK.
004350     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
004360     IF  WS-PU-STATUS EQUAL '10'
004370         SET UNIVERSE-EOF        TO TRUE
004380     ELSE
004390         ADD 1                   TO WS-RECORDS-READ.
004400 2100-EXIT.
004410     EXIT.
004420
004430******************************************************************
004440** Edit the record just read and, if accepted, fold it into the  *
004450** in-memory player table; then read the next record.            *
004460******************************************************************
004470 2200-EDIT-UNIVERSE.
004480     IF  PU-ID EQUAL ZEROES OR PU-STATUS EQUAL 'RETIRED'
004490         ADD 1                   TO WS-RECORDS-SKIPPED
004500     ELSE
004510         PERFORM 2210-ACCEPT-UNIVERSE THRU 2210-EXIT.
004520     PERFORM 2100-READ-UNIVERSE  THRU 2100-EXIT.
004530 2200-EXIT.
004540     EXIT.
004550
004560******************************************************************
004570** Fold an accepted record into WS-PLAYER-TABLE and classify it   *
004580** into one of the four BATCH FLOW step 3 priority passes.  Each  *
004590** IF below overrides the classification set by the one before   *
004600** it, most specific test last, so none of them need to nest.     *
004610******************************************************************
004620 2210-ACCEPT-UNIVERSE.
004630     ADD 1                       TO WS-PLAYER-COUNT.
004640     SET WS-PLAYER-IDX           TO WS-PLAYER-COUNT.
004650     MOVE PU-ID                  TO WS-TB-ID (WS-PLAYER-IDX).
004660     MOVE PU-NAME                TO WS-TB-NAME (WS-PLAYER-IDX).
004670     MOVE PU-PRO-TEAM            TO WS-TB-PRO-TEAM (WS-PLAYER-IDX).
004680     MOVE PU-PRIMARY-POS         TO WS-TB-PRIMARY-POS (WS-PLAYER-IDX).
004690     MOVE PU-STATUS              TO WS-TB-STATUS (WS-PLAYER-IDX).
004700     MOVE PU-INJURED-FLAG        TO WS-TB-INJURED-FLAG (WS-PLAYER-IDX).
004710     MOVE PU-JERSEY              TO WS-TB-JERSEY (WS-PLAYER-IDX).
004720     MOVE PU-DATE-OF-BIRTH       TO WS-TB-DATE-OF-BIRTH (WS-PLAYER-IDX).
004730     MOVE PU-BATS                TO WS-TB-BATS (WS-PLAYER-IDX).
004740     MOVE PU-THROWS              TO WS-TB-THROWS (WS-PLAYER-IDX).
004750     MOVE PU-PCT-OWNED           TO WS-TB-PCT-OWNED (WS-PLAYER-IDX).
004760     MOVE PU-POINTS              TO WS-TB-POINTS (WS-PLAYER-IDX).
004770     MOVE PU-PROJ-POINTS         TO WS-TB-PROJ-POINTS (WS-PLAYER-IDX).
004780     MOVE PU-NAME                TO WS-XTR-INPUT.
004790     PERFORM 6100-EXTRACT-FIRST-NAME THRU 6100-EXIT.
004800     PERFORM 6200-EXTRACT-LAST-NAME  THRU 6200-EXIT.
004810     MOVE WS-XTR-FIRST           TO WS-TB-FIRST-NAME (WS-PLAYER-IDX).
004820     MOVE WS-XTR-LAST            TO WS-TB-LAST-NAME (WS-PLAYER-IDX).
004830     MOVE 4                      TO WS-TB-PASS-NO (WS-PLAYER-IDX).
004840     IF  PU-PRO-TEAM NOT EQUAL SPACES
004850         MOVE 3                  TO WS-TB-PASS-NO (WS-PLAYER-IDX).
004860     IF  PU-PRO-TEAM NOT EQUAL SPACES AND
004870        (PU-STATUS EQUAL 'ACTIVE' OR PU-STATUS EQUAL 'INJURED')
004880         MOVE 2                  TO WS-TB-PASS-NO (WS-PLAYER-IDX).
004890     IF  PU-NAME EQUAL 'Gary Sanchez'    OR
004900         PU-NAME EQUAL 'Jose Ramirez'    OR
004910         PU-NAME EQUAL 'Luis Garcia'     OR
004920         PU-NAME EQUAL 'Eugenio Suarez'
004930         MOVE 1                  TO WS-TB-PASS-NO (WS-PLAYER-IDX).
004940     ADD 1                       TO WS-RECORDS-ACCEPTED.
004950 2210-EXIT.
004960     EXIT.
004970
004980******************************************************************
004990** 3000 - Read the vendor B identifier feed into WS-VENDOR-     *
005000** TABLE and derive a lookup last/first name on each entry so     *
005010** the matching passes below can compare it to the vendor A name. *
005020******************************************************************
005030 3000-LOAD-VENDOR-B.
005040     PERFORM 3100-READ-VENDOR-B  THRU 3100-EXIT.
005050     PERFORM 3200-INDEX-VENDOR-B THRU 3200-EXIT
005060         UNTIL VENDOR-EOF.
005070 3000-EXIT.
005080     EXIT.
005090
005100 3100-READ-VENDOR-B.
005110     READ FG-VENDOR-FILE.
005120     MOVE WS-FG-STATUS           TO FE-STATUS-CHECK.
005130     MOVE 'PUXRFG'               TO FE-FILE-CHECK.
005140     MOVE 'READ'                 TO FE-OPER-CHECK.
005150     MOVE '3100'                 TO FE-PARA-CHECK.
005160     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
005170     IF  WS-FG-STATUS EQUAL '10'
005180         SET VENDOR-EOF          TO TRUE
005190     ELSE
005200         ADD 1                   TO WS-VENDOR-RECORDS-READ.
005210 3100-EXIT.
005220     EXIT.
005230
005240******************************************************************
005250** A vendor B record with no name is useless for matching; it is *
005260** carried in the table anyway (RUN-TOTALS counts it read) but    *
005270** with WS-VN-MATCHED forced to 'Y' so it can never be chosen.    *
005280******************************************************************
005290 3200-INDEX-VENDOR-B.
005300     ADD 1                       TO WS-VENDOR-COUNT.
005310     SET WS-VENDOR-IDX           TO WS-VENDOR-COUNT.
005320     MOVE FG-PLAYERID            TO WS-VN-PLAYERID (WS-VENDOR-IDX).
005330     MOVE FG-NAME                TO WS-VN-NAME (WS-VENDOR-IDX).
005340     MOVE FG-ASCII-NAME          TO WS-VN-ASCII-NAME (WS-VENDOR-IDX).
005350     MOVE FG-TEAM                TO WS-VN-TEAM (WS-VENDOR-IDX).
005360     IF  FG-XMLBAM-ID-X NOT EQUAL SPACES
005370         MOVE FG-XMLBAM-ID       TO WS-VN-XMLBAM-ID (WS-VENDOR-IDX)
005380     ELSE
005390         MOVE ZERO               TO WS-VN-XMLBAM-ID (WS-VENDOR-IDX).
005400     MOVE FG-SLUG                TO WS-VN-SLUG (WS-VENDOR-IDX).
005410     MOVE FG-STATS-API           TO WS-VN-STATS-API (WS-VENDOR-IDX).
005420     IF  FG-NAME EQUAL SPACES
005430         MOVE 'Y'                TO WS-VN-MATCHED (WS-VENDOR-IDX)
005440         MOVE SPACES             TO WS-VN-LOOKUP-LAST (WS-VENDOR-IDX)
005450         MOVE SPACES             TO WS-VN-LOOKUP-FIRST (WS-VENDOR-IDX)
005460     ELSE
005470         MOVE 'N'                TO WS-VN-MATCHED (WS-VENDOR-IDX)
005480         PERFORM 3300-DERIVE-LOOKUP-NAME THRU 3300-EXIT.
005490     PERFORM 3100-READ-VENDOR-B  THRU 3100-EXIT.
005500 3200-EXIT.
005510     EXIT.
005520
005530******************************************************************
005540** Derive the last/first name this vendor B entry is matched by. *
005550** The ASCII name is preferred over FG-NAME when present so a     *
005560** player with an accented name (e.g. a tilde or umlaut) still    *
005570** lines up against the plain-ASCII vendor A spelling.            *
005580******************************************************************
005590 3300-DERIVE-LOOKUP-NAME.
005600     IF  FG-ASCII-NAME NOT EQUAL SPACES
005610         MOVE FG-ASCII-NAME      TO WS-XTR-INPUT
005620     ELSE
005630         MOVE FG-NAME            TO WS-XTR-INPUT.
005640     PERFORM 6100-EXTRACT-FIRST-NAME THRU 6100-EXIT.
005650     PERFORM 6200-EXTRACT-LAST-NAME  THRU 6200-EXIT.
005660     MOVE WS-XTR-FIRST           TO WS-VN-LOOKUP-FIRST (WS-VENDOR-IDX).
005670     MOVE WS-XTR-LAST            TO WS-VN-LOOKUP-LAST (WS-VENDOR-IDX).
005680 3300-EXIT.
005690     EXIT.
005700
005710******************************************************************
005720** 4000 - BATCH FLOW step 3.  Walk WS-PLAYER-TABLE four times,    *
005730** once per priority pass, so a vendor B record consumed by a     *
005740** special/active player is unavailable to an inactive/no-team    *
005750** player scanned in a later pass.                                *
005760******************************************************************
005770 4000-MATCH-UNIVERSE.
005780     PERFORM 4100-PASS-SPECIAL   THRU 4100-EXIT.
005790     PERFORM 4200-PASS-ACTIVE    THRU 4200-EXIT.
005800     PERFORM 4300-PASS-INACTIVE  THRU 4300-EXIT.
005810     PERFORM 4400-PASS-NO-TEAM   THRU 4400-EXIT.
005820 4000-EXIT.
005830     EXIT.
005840
005850******************************************************************
005860** 1 - special players (common-name override list, REQ 94-198). *
005870******************************************************************
005880 4100-PASS-SPECIAL.
005890     PERFORM 4110-SCAN-PASS-1 THRU 4110-EXIT
005900         VARYING WS-PLAYER-IDX FROM 1 BY 1
005910         UNTIL WS-PLAYER-IDX > WS-PLAYER-COUNT.
005920 4100-EXIT.
005930     EXIT.
005940
005950 4110-SCAN-PASS-1.
005960     IF  WS-TB-PASS-NO (WS-PLAYER-IDX) EQUAL 1
005970         PERFORM 4500-DISPOSITION-PLAYER THRU 4500-EXIT.
005980 4110-EXIT.
005990     EXIT.
006000
006010******************************************************************
006020** 2 - active team players (ACTIVE or INJURED, team assigned).    *
006030******************************************************************
006040 4200-PASS-ACTIVE.
006050     PERFORM 4210-SCAN-PASS-2 THRU 4210-EXIT
006060         VARYING WS-PLAYER-IDX FROM 1 BY 1
006070         UNTIL WS-PLAYER-IDX > WS-PLAYER-COUNT.
006080 4200-EXIT.
006090     EXIT.
006100
006110 4210-SCAN-PASS-2.
006120     IF  WS-TB-PASS-NO (WS-PLAYER-IDX) EQUAL 2
006130         PERFORM 4500-DISPOSITION-PLAYER THRU 4500-EXIT.
006140 4210-EXIT.
006150     EXIT.
006160
006170******************************************************************
006180** 3 - inactive team players (any other status, team assigned).   *
006190******************************************************************
006200 4300-PASS-INACTIVE.
006210     PERFORM 4310-SCAN-PASS-3 THRU 4310-EXIT
006220         VARYING WS-PLAYER-IDX FROM 1 BY 1
006230         UNTIL WS-PLAYER-IDX > WS-PLAYER-COUNT.
006240 4300-EXIT.
006250     EXIT.
006260
006270 4310-SCAN-PASS-3.
006280     IF  WS-TB-PASS-NO (WS-PLAYER-IDX) EQUAL 3
006290         PERFORM 4500-DISPOSITION-PLAYER THRU 4500-EXIT.
006300 4310-EXIT.
006310     EXIT.
006320
006330******************************************************************
006340** 4 - no-team players (free agents, blank PU-PRO-TEAM).          *
006350******************************************************************
006360 4400-PASS-NO-TEAM.
006370     PERFORM 4410-SCAN-PASS-4 THRU 4410-EXIT
006380         VARYING WS-PLAYER-IDX FROM 1 BY 1
006390         UNTIL WS-PLAYER-IDX > WS-PLAYER-COUNT.
006400 4400-EXIT.
006410     EXIT.
006420
006430 4410-SCAN-PASS-4.
006440     IF  WS-TB-PASS-NO (WS-PLAYER-IDX) EQUAL 4
006450         PERFORM 4500-DISPOSITION-PLAYER THRU 4500-EXIT.
006460 4410-EXIT.
006470     EXIT.
006480
006490******************************************************************
006500** 4500 - step 4a, candidate lookup.  Build WS-CAND-AREA with     *
006510** every unmatched vendor B entry sharing this player's derived   *
006520** last name; no candidates (or a blank last name) is an          *
006530** immediate UNMATCHED disposition.                                *
006540******************************************************************
006550 4500-DISPOSITION-PLAYER.
006560     MOVE ZERO                   TO WS-CAND-COUNT.
006570     IF  WS-TB-LAST-NAME (WS-PLAYER-IDX) NOT EQUAL SPACES
006580         PERFORM 4510-SCAN-VENDOR THRU 4510-EXIT
006590             VARYING WS-SCAN-VENDOR-IDX FROM 1 BY 1
006600             UNTIL WS-SCAN-VENDOR-IDX > WS-VENDOR-COUNT.
006610     IF  WS-CAND-COUNT EQUAL ZERO
006620         PERFORM 5200-WRITE-UNMATCHED THRU 5200-EXIT
006630     ELSE
006640         PERFORM 4600-EXACT-FIRST-NAME THRU 4600-EXIT.
006650 4500-EXIT.
006660     EXIT.
006670
006680 4510-SCAN-VENDOR.
006690     IF  WS-VN-LOOKUP-LAST (WS-SCAN-VENDOR-IDX)
006700                 EQUAL WS-TB-LAST-NAME (WS-PLAYER-IDX)
006710         AND WS-VN-NOT-MATCHED (WS-SCAN-VENDOR-IDX)
006720         ADD 1                   TO WS-CAND-COUNT
006730         MOVE WS-SCAN-VENDOR-IDX TO WS-CAND-LIST (WS-CAND-COUNT).
006740 4510-EXIT.
006750     EXIT.
006760
006770******************************************************************
006780** 4600 - step 4b, exact first-name strategy against the          *
006790** candidate list built above.                                    *
006800******************************************************************
006810 4600-EXACT-FIRST-NAME.
006820     MOVE ZERO                   TO WS-EXACT-COUNT.
006830     IF  WS-TB-FIRST-NAME (WS-PLAYER-IDX) NOT EQUAL SPACES
006840         PERFORM 4610-SCAN-EXACT THRU 4610-EXIT
006850             VARYING WS-CAND-SCAN-IDX FROM 1 BY 1
006860             UNTIL WS-CAND-SCAN-IDX > WS-CAND-COUNT.
006870     IF  WS-EXACT-COUNT EQUAL 1
006880         MOVE WS-EXACT-LIST (1)  TO WS-CHOSEN-VENDOR-IDX
006890         PERFORM 5000-MATCH-PLAYER THRU 5000-EXIT
006900     ELSE
006910         IF  WS-EXACT-COUNT > 1
006920             PERFORM 4630-EXACT-MANY THRU 4630-EXIT
006930         ELSE
006940             PERFORM 4700-PREFIX-FIRST-NAME THRU 4700-EXIT.
006950 4600-EXIT.
006960     EXIT.
006970
006980 4610-SCAN-EXACT.
006990     MOVE WS-CAND-LIST (WS-CAND-SCAN-IDX) TO WS-SCAN-VENDOR-IDX.
007000     IF  WS-VN-LOOKUP-FIRST (WS-SCAN-VENDOR-IDX)
007010                 EQUAL WS-TB-FIRST-NAME (WS-PLAYER-IDX)
007020         ADD 1                   TO WS-EXACT-COUNT
007030         MOVE WS-SCAN-VENDOR-IDX TO WS-EXACT-LIST (WS-EXACT-COUNT).
007040 4610-EXIT.
007050     EXIT.
007060
007070******************************************************************
007080** More than one exact first-name hit - team tiebreak the exact   *
007090** subset; AMBIGUOUS carries the full exact subset either way.    *
007100******************************************************************
007110 4630-EXACT-MANY.
007120     MOVE WS-EXACT-AREA          TO WS-SUBSET-AREA.
007130     PERFORM 4900-TEAM-TIEBREAK  THRU 4900-EXIT.
007140     IF  WS-RESULT-COUNT EQUAL 1
007150         MOVE WS-RESULT-LIST (1) TO WS-CHOSEN-VENDOR-IDX
007160         PERFORM 5000-MATCH-PLAYER THRU 5000-EXIT
007170     ELSE
007180         MOVE WS-EXACT-AREA      TO WS-AMB-AREA
007190         PERFORM 5300-WRITE-AMBIGUOUS THRU 5300-EXIT.
007200 4630-EXIT.
007210     EXIT.
007220
007230******************************************************************
007240** 4700 - step 4c, prefix first-name strategy.  Handles nickname  *
007250** variants ('Mike'/'Michael') by testing the prefix relation in  *
007260** both directions (6500-STARTS-WITH).                            *
007270******************************************************************
007280 4700-PREFIX-FIRST-NAME.
007290     MOVE ZERO                   TO WS-PREFIX-COUNT.
007300     IF  WS-TB-FIRST-NAME (WS-PLAYER-IDX) NOT EQUAL SPACES
007310         PERFORM 4710-SCAN-PREFIX THRU 4710-EXIT
007320             VARYING WS-CAND-SCAN-IDX FROM 1 BY 1
007330             UNTIL WS-CAND-SCAN-IDX > WS-CAND-COUNT.
007340     IF  WS-PREFIX-COUNT EQUAL 1
007350         MOVE WS-PREFIX-LIST (1) TO WS-CHOSEN-VENDOR-IDX
007360         PERFORM 5000-MATCH-PLAYER THRU 5000-EXIT
007370     ELSE
007380         IF  WS-PREFIX-COUNT > 1
007390             MOVE WS-PREFIX-AREA TO WS-SUBSET-AREA
007400             PERFORM 4900-TEAM-TIEBREAK THRU 4900-EXIT
007410             IF  WS-RESULT-COUNT EQUAL 1
007420                 MOVE WS-RESULT-LIST (1) TO WS-CHOSEN-VENDOR-IDX
007430                 PERFORM 5000-MATCH-PLAYER THRU 5000-EXIT
007440             ELSE
007450                 MOVE WS-PREFIX-AREA TO WS-AMB-AREA
007460                 PERFORM 5300-WRITE-AMBIGUOUS THRU 5300-EXIT
007470         ELSE
007480             PERFORM 4800-TEAM-ONLY THRU 4800-EXIT.
007490 4700-EXIT.
007500     EXIT.
007510
007520 4710-SCAN-PREFIX.
007530     MOVE WS-CAND-LIST (WS-CAND-SCAN-IDX) TO WS-SCAN-VENDOR-IDX.
007540     MOVE WS-VN-LOOKUP-FIRST (WS-SCAN-VENDOR-IDX) TO WS-SW-A.
007550     MOVE WS-TB-FIRST-NAME (WS-PLAYER-IDX)        TO WS-SW-B.
007560     PERFORM 6500-STARTS-WITH    THRU 6500-EXIT.
007570     IF  WS-SW-RESULT EQUAL 'Y'
007580         ADD 1                   TO WS-PREFIX-COUNT
007590         MOVE WS-SCAN-VENDOR-IDX TO WS-PREFIX-LIST (WS-PREFIX-COUNT).
007600 4710-EXIT.
007610     EXIT.
007620
007630******************************************************************
007640** 4800 - step 4d, team-only strategy (last resort).  This always *
007650** disposes of the player - no player with at least one last-     *
007660** name candidate reaches UNMATCHED once it gets here.            *
007670******************************************************************
007680 4800-TEAM-ONLY.
007690     MOVE WS-CAND-AREA            TO WS-SUBSET-AREA.
007700     PERFORM 4900-TEAM-TIEBREAK   THRU 4900-EXIT.
007710     IF  WS-RESULT-COUNT EQUAL 1
007720         MOVE WS-RESULT-LIST (1)  TO WS-CHOSEN-VENDOR-IDX
007730         PERFORM 5000-MATCH-PLAYER THRU 5000-EXIT
007740     ELSE
007750         IF  WS-RESULT-COUNT > 1
007760             MOVE WS-RESULT-AREA  TO WS-AMB-AREA
007770             PERFORM 5300-WRITE-AMBIGUOUS THRU 5300-EXIT
007780         ELSE
007790             MOVE WS-CAND-AREA    TO WS-AMB-AREA
007800             PERFORM 5300-WRITE-AMBIGUOUS THRU 5300-EXIT.
007810 4800-EXIT.
007820     EXIT.
007830
007840******************************************************************
007850** 4900 - step 4e, team tiebreak.  Translate PU-PRO-TEAM through   *
007860** the team-code table and keep only WS-SUBSET-AREA entries whose  *
007870** vendor B team equals the translated code.                       *
007880******************************************************************
007890 4900-TEAM-TIEBREAK.
007900     MOVE ZERO                   TO WS-RESULT-COUNT.
007910     IF  WS-TB-PRO-TEAM (WS-PLAYER-IDX) NOT EQUAL SPACES
007920         MOVE WS-TB-PRO-TEAM (WS-PLAYER-IDX) TO WS-XLATE-IN
007930         PERFORM 6400-XLATE-TEAM  THRU 6400-EXIT
007940         PERFORM 4910-SCAN-SUBSET THRU 4910-EXIT
007950             VARYING WS-SUBSET-IDX FROM 1 BY 1
007960             UNTIL WS-SUBSET-IDX > WS-SUBSET-COUNT.
007970 4900-EXIT.
007980     EXIT.
007990
008000 4910-SCAN-SUBSET.
008010     MOVE WS-SUBSET-LIST (WS-SUBSET-IDX) TO WS-SCAN-VENDOR-IDX.
008020     IF  WS-VN-TEAM (WS-SCAN-VENDOR-IDX) EQUAL WS-XLATE-OUT
008030         ADD 1                   TO WS-RESULT-COUNT
008040         MOVE WS-SCAN-VENDOR-IDX TO WS-RESULT-LIST (WS-RESULT-COUNT).
008050 4910-EXIT.
008060     EXIT.
008070
008080******************************************************************
008090** 5000 - step 4f, MATCH processing.  Post the chosen vendor B    *
008100** entry onto this player's MP-RECORD (record-merge rules - a     *
008110** blank/zero vendor B field leaves its MP- target unchanged)     *
008120** and lock the vendor B entry against later players.             *
008130******************************************************************
008140 5000-MATCH-PLAYER.
008150     MOVE WS-TB-ID (WS-PLAYER-IDX)           TO MX-ID.
008160     MOVE WS-TB-NAME (WS-PLAYER-IDX)         TO MX-NAME.
008170     MOVE WS-TB-FIRST-NAME (WS-PLAYER-IDX)   TO MX-FIRST-NAME.
008180     MOVE WS-TB-LAST-NAME (WS-PLAYER-IDX)    TO MX-LAST-NAME.
008190     MOVE WS-TB-PRO-TEAM (WS-PLAYER-IDX)     TO MX-PRO-TEAM.
008200     MOVE WS-TB-PRIMARY-POS (WS-PLAYER-IDX)  TO MX-PRIMARY-POS.
008210     MOVE WS-TB-STATUS (WS-PLAYER-IDX)       TO MX-STATUS.
008220     MOVE WS-TB-INJURED-FLAG (WS-PLAYER-IDX) TO MX-INJURED-FLAG.
008230     MOVE WS-TB-JERSEY (WS-PLAYER-IDX)       TO MX-JERSEY.
008240     MOVE WS-TB-DATE-OF-BIRTH (WS-PLAYER-IDX) TO MX-DATE-OF-BIRTH.
008250     MOVE WS-TB-BATS (WS-PLAYER-IDX)         TO MX-BATS.
008260     MOVE WS-TB-THROWS (WS-PLAYER-IDX)       TO MX-THROWS.
008270     MOVE WS-TB-PCT-OWNED (WS-PLAYER-IDX)    TO MX-PCT-OWNED.
008280     MOVE WS-TB-POINTS (WS-PLAYER-IDX)       TO MX-POINTS.
008290     MOVE WS-TB-PROJ-POINTS (WS-PLAYER-IDX)  TO MX-PROJ-POINTS.
008300     MOVE SPACES                             TO MP-ID-FANGRAPHS.
008310     MOVE ZERO                               TO MP-ID-XMLBAM.
008320     MOVE SPACES                             TO MP-NAME-NONASCII.
008330     MOVE SPACES                             TO MP-SLUG-FANGRAPHS.
008340     MOVE SPACES                             TO MP-API-ROUTE.
008350     MOVE WS-TB-PRO-TEAM (WS-PLAYER-IDX)     TO MP-PRO-TEAM.
008360     IF  WS-VN-PLAYERID (WS-CHOSEN-VENDOR-IDX) NOT EQUAL SPACES
008370         MOVE WS-VN-PLAYERID (WS-CHOSEN-VENDOR-IDX) TO MP-ID-FANGRAPHS.
008380     IF  WS-VN-XMLBAM-ID (WS-CHOSEN-VENDOR-IDX) NOT EQUAL ZERO
008390         MOVE WS-VN-XMLBAM-ID (WS-CHOSEN-VENDOR-IDX) TO MP-ID-XMLBAM.
008400     IF  WS-VN-NAME (WS-CHOSEN-VENDOR-IDX) NOT EQUAL SPACES
008410         MOVE WS-VN-NAME (WS-CHOSEN-VENDOR-IDX) TO MP-NAME-NONASCII.
008420     IF  WS-VN-SLUG (WS-CHOSEN-VENDOR-IDX) NOT EQUAL SPACES
008430         MOVE WS-VN-SLUG (WS-CHOSEN-VENDOR-IDX) TO MP-SLUG-FANGRAPHS.
008440     IF  WS-VN-STATS-API (WS-CHOSEN-VENDOR-IDX) NOT EQUAL SPACES
008450         MOVE WS-VN-STATS-API (WS-CHOSEN-VENDOR-IDX) TO MP-API-ROUTE.
008460     IF  WS-VN-TEAM (WS-CHOSEN-VENDOR-IDX) NOT EQUAL SPACES
008470         MOVE WS-VN-TEAM (WS-CHOSEN-VENDOR-IDX) TO MP-PRO-TEAM.
008480     SET WS-VN-IS-MATCHED (WS-CHOSEN-VENDOR-IDX) TO TRUE.
008490     PERFORM 5100-WRITE-MATCHED  THRU 5100-EXIT.
008500 5000-EXIT.
008510     EXIT.
008520
008530******************************************************************
008540** 5100/5200/5300 - BATCH FLOW step 5, results writing.           *
008550******************************************************************
008560 5100-WRITE-MATCHED.
008570     WRITE MP-RECORD.
008580     MOVE WS-MP-STATUS           TO FE-STATUS-CHECK.
008590     MOVE 'PUXRMP'               TO FE-FILE-CHECK.
008600     MOVE 'WRITE'                TO FE-OPER-CHECK.
008610     MOVE '5100'                 TO FE-PARA-CHECK.
008620     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
008630     ADD 1                       TO WS-PLAYERS-MATCHED.
008640 5100-EXIT.
008650     EXIT.
008660
008670 5200-WRITE-UNMATCHED.
008680     MOVE WS-TB-ID (WS-PLAYER-IDX)           TO UP-ID.
008690     MOVE WS-TB-NAME (WS-PLAYER-IDX)         TO UP-NAME.
008700     MOVE WS-TB-FIRST-NAME (WS-PLAYER-IDX)   TO UP-FIRST-NAME.
008710     MOVE WS-TB-LAST-NAME (WS-PLAYER-IDX)    TO UP-LAST-NAME.
008720     MOVE WS-TB-PRO-TEAM (WS-PLAYER-IDX)     TO UP-PRO-TEAM.
008730     MOVE WS-TB-PRIMARY-POS (WS-PLAYER-IDX)  TO UP-PRIMARY-POS.
008740     MOVE WS-TB-STATUS (WS-PLAYER-IDX)       TO UP-STATUS.
008750     MOVE WS-TB-INJURED-FLAG (WS-PLAYER-IDX) TO UP-INJURED-FLAG.
008760     MOVE WS-TB-JERSEY (WS-PLAYER-IDX)       TO UP-JERSEY.
008770     MOVE WS-TB-DATE-OF-BIRTH (WS-PLAYER-IDX) TO UP-DATE-OF-BIRTH.
008780     MOVE WS-TB-BATS (WS-PLAYER-IDX)         TO UP-BATS.
008790     MOVE WS-TB-THROWS (WS-PLAYER-IDX)       TO UP-THROWS.
008800     MOVE WS-TB-PCT-OWNED (WS-PLAYER-IDX)    TO UP-PCT-OWNED.
008810     MOVE WS-TB-POINTS (WS-PLAYER-IDX)       TO UP-POINTS.
008820     MOVE WS-TB-PROJ-POINTS (WS-PLAYER-IDX)  TO UP-PROJ-POINTS.
008830     WRITE UP-RECORD.
008840     MOVE WS-UP-STATUS           TO FE-STATUS-CHECK.
008850     MOVE 'PUXRUP'               TO FE-FILE-CHECK.
008860     MOVE 'WRITE'                TO FE-OPER-CHECK.
008870     MOVE '5200'                 TO FE-PARA-CHECK.
008880     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
008890     ADD 1                       TO WS-PLAYERS-UNMATCHED.
008900 5200-EXIT.
008910     EXIT.
008920
008930******************************************************************
008940** 112016 KDM - One AMBIGUOUS-MATCH-RECORD per candidate in       *
008950** WS-AMB-AREA, candidate sequence restarting at 01 for this      *
008960** player.                                                        *
008970******************************************************************
008980 5300-WRITE-AMBIGUOUS.
008990     MOVE ZERO                   TO WS-AMB-SEQ.
009000     PERFORM 5310-WRITE-AMB-ONE  THRU 5310-EXIT
009010         VARYING WS-CAND-SCAN-IDX FROM 1 BY 1
009020         UNTIL WS-CAND-SCAN-IDX > WS-AMB-COUNT.
009030     ADD 1                       TO WS-PLAYERS-AMBIGUOUS.
009040 5300-EXIT.
009050     EXIT.
009060
009070 5310-WRITE-AMB-ONE.
009080     ADD 1                       TO WS-AMB-SEQ.
009090     MOVE WS-AMB-LIST (WS-CAND-SCAN-IDX) TO WS-SCAN-VENDOR-IDX.
009100     MOVE WS-TB-ID (WS-PLAYER-IDX)       TO AM-PU-ID.
009110     MOVE WS-TB-NAME (WS-PLAYER-IDX)     TO AM-PU-NAME.
009120     MOVE WS-TB-PRO-TEAM (WS-PLAYER-IDX) TO AM-PU-TEAM.
009130     MOVE WS-AMB-SEQ                     TO AM-CAND-SEQ.
009140     MOVE WS-VN-PLAYERID (WS-SCAN-VENDOR-IDX) TO AM-FG-PLAYERID.
009150     MOVE WS-VN-NAME (WS-SCAN-VENDOR-IDX)     TO AM-FG-NAME.
009160     MOVE WS-VN-TEAM (WS-SCAN-VENDOR-IDX)     TO AM-FG-TEAM.
009170     WRITE AM-RECORD.
009180     MOVE WS-AM-STATUS           TO FE-STATUS-CHECK.
009190     MOVE 'PUXRAM'               TO FE-FILE-CHECK.
009200     MOVE 'WRITE'                TO FE-OPER-CHECK.
009210     MOVE '5310'                 TO FE-PARA-CHECK.
009220     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
009230 5310-EXIT.
009240     EXIT.
009250
009260******************************************************************
009270** 082400 DCP - Name-parsing rules, shared by intake (2210) and    *
009280** the vendor B lookup-name derivation (3300).  WS-XTR-INPUT in,   *
009290** WS-XTR-FIRST/WS-XTR-LAST out.                                  *
009300******************************************************************
009310 6100-EXTRACT-FIRST-NAME.
009320     MOVE SPACES                 TO WS-XTR-FIRST.
009330     MOVE SPACES                 TO WS-WORD-TABLE (1) WS-WORD-TABLE (2)
009340                                     WS-WORD-TABLE (3) WS-WORD-TABLE (4)
009350                                     WS-WORD-TABLE (5) WS-WORD-TABLE (6).
009360     MOVE ZERO                   TO WS-WORD-COUNT.
009370     IF  WS-XTR-INPUT NOT EQUAL SPACES
009380         UNSTRING WS-XTR-INPUT DELIMITED BY ALL SPACES
009390             INTO WS-WORD-TABLE (1) WS-WORD-TABLE (2) WS-WORD-TABLE (3)
009400                  WS-WORD-TABLE (4) WS-WORD-TABLE (5) WS-WORD-TABLE (6)
009410             TALLYING IN WS-WORD-COUNT
009420         MOVE WS-WORD-TABLE (1)  TO WS-XTR-FIRST.
009430 6100-EXIT.
009440     EXIT.
009450
009460******************************************************************
009470** 6200 - last word of the name, unless the name has more than    *
009480** one word and the last word is a generational suffix, in which   *
009490** case take the next-to-last word instead.  6100 must run first   *
009500** on the same WS-XTR-INPUT so WS-WORD-TABLE is already loaded.    *
009510******************************************************************
009520 6200-EXTRACT-LAST-NAME.
009530     MOVE SPACES                 TO WS-XTR-LAST.
009540     MOVE SPACES                 TO WS-XTR-CANDIDATE-UPPER.
009550     IF  WS-WORD-COUNT EQUAL ZERO
009560         GO TO 6200-EXIT.
009570     MOVE WS-WORD-TABLE (WS-WORD-COUNT) TO WS-XTR-LAST.
009580     IF  WS-WORD-COUNT EQUAL 1
009590         GO TO 6200-EXIT.
009600     MOVE WS-WORD-TABLE (WS-WORD-COUNT) TO WS-XTR-CANDIDATE-UPPER.
009610     INSPECT WS-XTR-CANDIDATE-UPPER
009620         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
009630     IF  WS-XTR-CANDIDATE-UPPER EQUAL 'JR'  OR
009640         WS-XTR-CANDIDATE-UPPER EQUAL 'JR.' OR
009650         WS-XTR-CANDIDATE-UPPER EQUAL 'SR'  OR
009660         WS-XTR-CANDIDATE-UPPER EQUAL 'SR.' OR
009670         WS-XTR-CANDIDATE-UPPER EQUAL 'II'  OR
009680         WS-XTR-CANDIDATE-UPPER EQUAL 'III' OR
009690         WS-XTR-CANDIDATE-UPPER EQUAL 'IV'
009700         MOVE WS-WORD-TABLE (WS-WORD-COUNT - 1) TO WS-XTR-LAST.
009710 6200-EXIT.
009720     EXIT.
009730
009740******************************************************************
009750** 092707 TGM - Team-code translation, BUSINESS RULES table.      *
009760** WS-XLATE-IN in, WS-XLATE-OUT out (defaults to WS-XLATE-IN       *
009770** unchanged when the code is not in the table).                  *
009780******************************************************************
009790 6400-XLATE-TEAM.
009800     MOVE WS-XLATE-IN             TO WS-XLATE-OUT.
009810     MOVE 'N'                     TO WS-XLATE-FOUND-SW.
009820     PERFORM 6410-XLATE-SCAN      THRU 6410-EXIT
009830         VARYING WS-XLATE-IDX FROM 1 BY 1
009840         UNTIL WS-XLATE-IDX > 4 OR WS-XLATE-FOUND.
009850 6400-EXIT.
009860     EXIT.
009870
009880 6410-XLATE-SCAN.
009890     IF  WS-TEAM-XLATE-FROM (WS-XLATE-IDX) EQUAL WS-XLATE-IN
009900         MOVE WS-TEAM-XLATE-TO (WS-XLATE-IDX) TO WS-XLATE-OUT
009910         SET WS-XLATE-FOUND      TO TRUE.
009920 6410-EXIT.
009930     EXIT.
009940
009950******************************************************************
009960** 092707 TGM - 'Starts with', tested in both directions so a     *
009970** short nickname (Mike) and its long form (Michael) satisfy the   *
009980** prefix strategy however the two vendors happen to spell it.     *
009990** WS-SW-A/WS-SW-B in, WS-SW-RESULT out ('Y'/'N').                 *
010000******************************************************************
010010 6500-STARTS-WITH.
010020     MOVE 'N'                    TO WS-SW-RESULT.
010030     MOVE WS-SW-A                TO WS-TRIM-FIELD.
010040     PERFORM 6150-TRIM-LENGTH    THRU 6150-EXIT.
010050     MOVE WS-TRIM-LEN            TO WS-SW-LEN-A.
010060     MOVE WS-SW-B                TO WS-TRIM-FIELD.
010070     PERFORM 6150-TRIM-LENGTH    THRU 6150-EXIT.
010080     MOVE WS-TRIM-LEN            TO WS-SW-LEN-B.
010090     IF  WS-SW-LEN-A EQUAL ZERO OR WS-SW-LEN-B EQUAL ZERO
010100         GO TO 6500-EXIT.
010110     IF  WS-SW-LEN-A <= WS-SW-LEN-B
010120         IF  WS-SW-A (1:WS-SW-LEN-A) EQUAL WS-SW-B (1:WS-SW-LEN-A)
010130             MOVE 'Y'            TO WS-SW-RESULT.
010140     IF  WS-SW-LEN-B < WS-SW-LEN-A
010150         IF  WS-SW-B (1:WS-SW-LEN-B) EQUAL WS-SW-A (1:WS-SW-LEN-B)
010160             MOVE 'Y'            TO WS-SW-RESULT.
010170 6500-EXIT.
010180     EXIT.
010190
010200******************************************************************
010210** Trimmed length of WS-TRIM-FIELD (30-byte scratch field loaded   *
010220** by the caller) - backward scan, since this compiler offers no   *
010230** intrinsic FUNCTION LENGTH TRIM.                                *
010240******************************************************************
010250 6150-TRIM-LENGTH.
010260     MOVE 30                     TO WS-TRIM-LEN.
010270     PERFORM 6155-TRIM-STEP      THRU 6155-EXIT
010280         UNTIL WS-TRIM-LEN EQUAL ZERO
010290            OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT EQUAL SPACE.
010300 6150-EXIT.
010310     EXIT.
010320
010330 6155-TRIM-STEP.
010340     SUBTRACT 1                  FROM WS-TRIM-LEN.
010350 6155-EXIT.
010360     EXIT.
010370
010380******************************************************************
010390** 030919 KDM - BATCH FLOW step 5, RUN-TOTALS control report.     *
010400******************************************************************
010410 8000-PRINT-TOTALS.
010420     MOVE SPACES                 TO WS-HEADING-LINE.
010430     MOVE 'PLAYER UNIVERSE CROSS-REFERENCE  RUN TOTALS'
010440                                  TO WS-HL-TITLE.
010450     WRITE PRINT-LINE-REC        FROM WS-HEADING-LINE.
010460     MOVE SPACES                 TO WS-PRINT-LINE.
010470     MOVE 'UNIVERSE RECORDS READ:'     TO WS-PL-LABEL.
010480     MOVE WS-RECORDS-READ              TO WS-PL-VALUE.
010490     WRITE PRINT-LINE-REC        FROM WS-PRINT-LINE.
010500     MOVE SPACES                 TO WS-PRINT-LINE.
010510     MOVE 'RECORDS SKIPPED (RETIRED):' TO WS-PL-LABEL.
010520     MOVE WS-RECORDS-SKIPPED           TO WS-PL-VALUE.
010530     WRITE PRINT-LINE-REC        FROM WS-PRINT-LINE.
010540     MOVE SPACES                 TO WS-PRINT-LINE.
010550     MOVE 'PLAYERS MATCHED:'           TO WS-PL-LABEL.
010560     MOVE WS-PLAYERS-MATCHED           TO WS-PL-VALUE.
010570     WRITE PRINT-LINE-REC        FROM WS-PRINT-LINE.
010580     MOVE SPACES                 TO WS-PRINT-LINE.
010590     MOVE 'PLAYERS UNMATCHED:'         TO WS-PL-LABEL.
010600     MOVE WS-PLAYERS-UNMATCHED         TO WS-PL-VALUE.
010610     WRITE PRINT-LINE-REC        FROM WS-PRINT-LINE.
010620     MOVE SPACES                 TO WS-PRINT-LINE.
010630     MOVE 'PLAYERS AMBIGUOUS:'         TO WS-PL-LABEL.
010640     MOVE WS-PLAYERS-AMBIGUOUS         TO WS-PL-VALUE.
010650     WRITE PRINT-LINE-REC        FROM WS-PRINT-LINE.
010660     MOVE WS-PR-STATUS           TO FE-STATUS-CHECK.
010670     MOVE 'PUXRPR'               TO FE-FILE-CHECK.
010680     MOVE 'WRITE'                TO FE-OPER-CHECK.
010690     MOVE '8000'                 TO FE-PARA-CHECK.
010700     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
010710 8000-EXIT.
010720     EXIT.
010730
010740******************************************************************
010750** 9000 - close all files and let 0000-MAINLINE stop the run.     *
010760******************************************************************
010770 9000-TERMINATE.
010780     CLOSE PU-UNIVERSE-FILE.
010790     CLOSE FG-VENDOR-FILE.
010800     CLOSE MP-MATCHED-FILE.
010810     CLOSE UP-UNMATCHED-FILE.
010820     CLOSE AM-AMBIGUOUS-FILE.
010830     CLOSE PUXR-PRINT-FILE.
010840 9000-EXIT.
010850     EXIT.
010860
010870******************************************************************
010880** Shared file-status error paragraphs - see PUXRERR for detail.  *
010890******************************************************************
010900     COPY PUXRERR.
