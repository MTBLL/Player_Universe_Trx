000010      *****************************************************************
000020      * PUXRAMC - Ambiguous match record (one per player/candidate).  *
000030      *                                                               *
000040      * Written by PUXR100 paragraph 5300-WRITE-AMBIGUOUS for manual  *
000050      * review when the matching engine cannot narrow a last-name     *
000060      * candidate list to a single vendor B record.                   *
000070      *                                                               *
000080      * Date       UserID    Description                              *
000090      * ---------- --------  ---------------------------------------- *
000100      * 061503     SAB       Original cut, cross-reference project.   *
000110      *****************************************************************
000120       01  AM-RECORD.
000130           02  AM-PU-ID               PIC  9(08) VALUE ZEROES.
000140           02  AM-PU-NAME             PIC  X(30) VALUE SPACES.
000150           02  AM-PU-TEAM             PIC  X(03) VALUE SPACES.
000160           02  AM-CAND-SEQ            PIC  9(02) VALUE ZEROES.
000170      *****************************************************************
000180      * 061503 SAB - Print-line view of the candidate sequence for    *
000190      * the manual-review worklist heading routine.                   *
000200      *****************************************************************
000210           02  AM-CAND-SEQ-X REDEFINES AM-CAND-SEQ
000220                                      PIC  X(02).
000230           02  AM-FG-PLAYERID         PIC  X(10) VALUE SPACES.
000240           02  AM-FG-NAME             PIC  X(30) VALUE SPACES.
000250           02  AM-FG-TEAM             PIC  X(03) VALUE SPACES.
000260           02  FILLER                 PIC  X(04) VALUE SPACES.
