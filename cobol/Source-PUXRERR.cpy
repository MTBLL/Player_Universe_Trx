000010      *****************************************************************
000020      * PUXRERR - shared file-status error paragraphs.                *
000030      *                                                               *
000040      * COPY'd into the PROCEDURE DIVISION of PUXR100 so every file   *
000050      * open/read/write check reports through the same message       *
000060      * layout and the same abend paragraph.                          *
000070      *                                                               *
000080      * Date       UserID    Description                              *
000090      * ---------- --------  ---------------------------------------- *
000100      * 061503     SAB       Original cut, cross-reference project.   *
000110      * 112009     TGM       Added FE-PARAGRAPH trace field.          *
000120      *****************************************************************
000130      * Check a file-status value just moved to FE-STATUS-CHECK by    *
000140      * the calling paragraph; ZERO and duplicate-AT-END are the      *
000150      * only acceptable returns for this program's I/O.               *
000160      *****************************************************************
000170       9990-CHECK-STATUS.
000180           IF  FE-STATUS-CHECK EQUAL '00' OR '10'
000190               NEXT SENTENCE
000200           ELSE
000210               PERFORM 9995-FILE-ERROR    THRU 9995-EXIT.
000220
000230       9990-EXIT.
000240           EXIT.
000250
000260      *****************************************************************
000270      * Build and display the file-error message, then abend.        *
000280      *****************************************************************
000290       9995-FILE-ERROR.
000300           MOVE FE-FILE-CHECK          TO FE-FILE.
000310           MOVE FE-OPER-CHECK          TO FE-OPER.
000320           MOVE FE-PARA-CHECK          TO FE-PARAGRAPH.
000330           MOVE FE-STATUS-CHECK        TO FE-STATUS.
000340           DISPLAY FILE-ERROR-MSG.
000350           PERFORM 9999-ABEND-RUN      THRU 9999-EXIT.
000360
000370       9995-EXIT.
000380           EXIT.
000390
000400      *****************************************************************
000410      * Abend the run with a non-zero return code.  There is no      *
000420      * on-line consumer to notify so the job log carries the whole   *
000430      * story - operations is told to check SYSOUT before rerunning.  *
000440      *****************************************************************
000450       9999-ABEND-RUN.
000460           DISPLAY 'PUXR100 - ABNORMAL TERMINATION - SEE MESSAGE ABOVE'.
000470           MOVE 16                     TO RETURN-CODE.
000480           STOP RUN.
000490
000500       9999-EXIT.
000510           EXIT.
