000010      *****************************************************************
000020      * PUXRMPC - Matched player record (merged vendor A / vendor B). *
000030      *                                                               *
000040      * Carries every PLAYER-UNIVERSE field as-is plus the vendor B   *
000050      * fields posted by PUXR100 paragraph 5000-MATCH-PLAYER.  This   *
000060      * is the only record written to the MATCHED-PLAYERS file.       *
000070      *                                                               *
000080      * Date       UserID    Description                              *
000090      * ---------- --------  ---------------------------------------- *
000100      * 061503     SAB       Original cut, cross-reference project.   *
000110      * 070915     TGM       Added MP-API-ROUTE for the new stats API.*
000115      * 112016     KDM       Renamed the vendor-A block MX- so it no  *
000116      *                      longer duplicates PU-RECORD field names. *
000120      *****************************************************************
000130       01  MP-RECORD.
000140           02  MX-ID                  PIC  9(08) VALUE ZEROES.
000150           02  MX-NAME                PIC  X(30) VALUE SPACES.
000160           02  MX-FIRST-NAME          PIC  X(15) VALUE SPACES.
000170           02  MX-LAST-NAME           PIC  X(20) VALUE SPACES.
000180           02  MX-PRO-TEAM            PIC  X(03) VALUE SPACES.
000190           02  MX-PRIMARY-POS         PIC  X(03) VALUE SPACES.
000200           02  MX-STATUS              PIC  X(10) VALUE SPACES.
000210           02  MX-INJURED-FLAG        PIC  X(01) VALUE 'N'.
000220           02  MX-JERSEY              PIC  9(03) VALUE ZEROES.
000230           02  MX-DATE-OF-BIRTH       PIC  X(10) VALUE SPACES.
000240           02  MX-BATS                PIC  X(01) VALUE SPACES.
000250           02  MX-THROWS              PIC  X(01) VALUE SPACES.
000260           02  MX-PCT-OWNED           PIC S9(03)V99 VALUE ZEROES.
000270           02  MX-POINTS              PIC S9(05)V99 VALUE ZEROES.
000280           02  MX-PROJ-POINTS         PIC S9(05)V99 VALUE ZEROES.
000290      *****************************************************************
000300      * 061503 SAB - Fields posted from the vendor B identifier feed  *
000310      * when PUXR100 locates a candidate for this player.  A vendor B *
000320      * field that ships blank leaves its companion field here at     *
000330      * the VALUE clause shown below - the posting MOVEs are skipped. *
000340      *****************************************************************
000350           02  MP-ID-FANGRAPHS        PIC  X(10) VALUE SPACES.
000360           02  MP-ID-XMLBAM           PIC  9(07) VALUE ZEROES.
000370           02  MP-NAME-NONASCII       PIC  X(30) VALUE SPACES.
000380           02  MP-SLUG-FANGRAPHS      PIC  X(30) VALUE SPACES.
000390           02  MP-API-ROUTE           PIC  X(60) VALUE SPACES.
000400           02  MP-PRO-TEAM            PIC  X(03) VALUE SPACES.
000410           02  FILLER                 PIC  X(06) VALUE SPACES.
