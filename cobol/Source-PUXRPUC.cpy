000010      *****************************************************************
000020      * PUXRPUC - Player Universe record (vendor A roster extract).  *
000030      *                                                               *
000040      * Used as the PLAYER-UNIVERSE input record and, unchanged, as   *
000050      * the UNMATCHED-PLAYERS output record.  Loaded into the in-     *
000060      * memory player table by PUXR100 paragraph 2000-LOAD-UNIVERSE.  *
000070      *                                                               *
000080      * Date       UserID    Description                              *
000090      * ---------- --------  ---------------------------------------- *
000100      * 031587     DKH       Original cut of the roster layout.       *
000110      * 091992     RFW       Added PU-BATS/PU-THROWS, widened status.  *
000120      * 042601     JLN       Y2K - PU-DATE-OF-BIRTH kept full CCYY.    *
000130      * 051814     SAB       Added fantasy ownership/points fields.    *
000140      *****************************************************************
000150       01  PU-RECORD.
000160           02  PU-ID                  PIC  9(08) VALUE ZEROES.
000170           02  PU-NAME                PIC  X(30) VALUE SPACES.
000180           02  PU-FIRST-NAME          PIC  X(15) VALUE SPACES.
000190           02  PU-LAST-NAME           PIC  X(20) VALUE SPACES.
000200           02  PU-PRO-TEAM            PIC  X(03) VALUE SPACES.
000210           02  PU-PRIMARY-POS         PIC  X(03) VALUE SPACES.
000220           02  PU-STATUS              PIC  X(10) VALUE SPACES.
000230           02  PU-INJURED-FLAG        PIC  X(01) VALUE 'N'.
000240               88  PU-IS-INJURED                 VALUE 'Y'.
000250               88  PU-NOT-INJURED                VALUE 'N'.
000260           02  PU-JERSEY              PIC  9(03) VALUE ZEROES.
000270           02  PU-DATE-OF-BIRTH       PIC  X(10) VALUE SPACES.
000280           02  PU-BATS                PIC  X(01) VALUE SPACES.
000290           02  PU-THROWS              PIC  X(01) VALUE SPACES.
000300           02  PU-PCT-OWNED           PIC S9(03)V99 VALUE ZEROES.
000310           02  PU-POINTS              PIC S9(05)V99 VALUE ZEROES.
000320           02  PU-PROJ-POINTS         PIC S9(05)V99 VALUE ZEROES.
000330           02  FILLER                 PIC  X(06) VALUE SPACES.
000340
000350      *****************************************************************
000360      * 042601 JLN - Alternate view of the birth date for edit and    *
000370      * century-window checks introduced for the Y2K remediation.     *
000380      *****************************************************************
000390           02  PU-DOB-BROKEN-DOWN REDEFINES PU-DATE-OF-BIRTH.
000400               03  PU-DOB-YYYY        PIC  X(04).
000410               03  PU-DOB-DASH1       PIC  X(01).
000420               03  PU-DOB-MM          PIC  X(02).
000430               03  PU-DOB-DASH2       PIC  X(01).
000440               03  PU-DOB-DD          PIC  X(02).
