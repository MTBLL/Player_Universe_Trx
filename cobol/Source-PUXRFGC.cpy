000010      *****************************************************************
000020      * PUXRFGC - Statistics vendor record (vendor B identifier feed).*
000030      *                                                               *
000040      * Used as the STATS-VENDOR input record.  PUXR100 paragraph     *
000050      * 3000-LOAD-VENDOR-B reads this record into the WS-VENDOR-      *
000060      * TABLE array so candidates can be retrieved by last name.      *
000070      *                                                               *
000080      * Date       UserID    Description                              *
000090      * ---------- --------  ---------------------------------------- *
000100      * 040289     DKH       Original cut of the identifier feed.     *
000110      * 102094     RFW       Added FG-ASCII-NAME for accented names.   *
000120      * 061503     SAB       Added FG-SLUG and FG-STATS-API route.     *
000130      *****************************************************************
000140       01  FG-RECORD.
000150           02  FG-PLAYERID            PIC  X(10) VALUE SPACES.
000160           02  FG-NAME                PIC  X(30) VALUE SPACES.
000170           02  FG-ASCII-NAME           PIC  X(30) VALUE SPACES.
000180           02  FG-TEAM                 PIC  X(03) VALUE SPACES.
000190           02  FG-XMLBAM-ID            PIC  9(07) VALUE ZEROES.
000200      *****************************************************************
000210      * 102094 RFW - Raw alphanumeric view of the league-central id.  *
000220      * The feed ships this field blank for players with no          *
000230      * league-central assignment yet; test this view for SPACES     *
000240      * before the numeric MOVE to FG-XMLBAM-ID is trusted.          *
000250      *****************************************************************
000260           02  FG-XMLBAM-ID-X REDEFINES FG-XMLBAM-ID
000270                                       PIC  X(07).
000280           02  FG-SLUG                 PIC  X(30) VALUE SPACES.
000290           02  FG-STATS-API            PIC  X(60) VALUE SPACES.
000300           02  FILLER                  PIC  X(05) VALUE SPACES.
